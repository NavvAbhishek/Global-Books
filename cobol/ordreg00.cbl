000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     ORDREG00.
000400 AUTHOR.         C. WEISS.
000500 INSTALLATION.   GLOBALBOOKS DATA CENTER.
000600 DATE-WRITTEN.   03/09/93.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    ON-DEMAND ORDER REGISTER REPRINT.  READS THE ORDER-OUTPUT
001200*    AND ORDER-ITEM-OUTPUT FILES PRODUCED BY THE LAST RUN OF
001300*    ORDBAT00 AND REPRINTS THE REGISTER, OPTIONALLY RESTRICTED
001400*    TO ONE CUSTOMER OR ONE ORDER BY THE FILTER PARAMETER CARD.
001500*    DOES NOT TOUCH THE PRODUCT MASTER OR CHANGE ANY ORDER -
001600*    THIS IS A READ-ONLY REPORT TOOL FOR OPERATIONS AND CUSTOMER
001700*    SERVICE TO PULL A COPY OF A PRIOR RUN'S REGISTER.
001800*
001900*    PARAMETER CARD (ORDREG00-PARM), ONE RECORD, FREE FORMAT -
002000*      COL 1      'C' = FILTER BY CUSTOMER, 'O' = FILTER BY
002100*                  ORDER, SPACE = NO FILTER (PRINT EVERYTHING)
002200*      COL 2-11   CUSTOMER-ID OR ORDER-ID TO FILTER ON
002300*
002400*    MAINTENANCE HISTORY
002500*    YYMMDD  BY   TICKET    DESCRIPTION
002600*    930309  CHW  INITIAL   FIRST CUT - CUSTOMER SERVICE ASKED
002700*                           FOR A WAY TO REPRINT ONE CUSTOMER'S
002800*                           ORDERS WITHOUT RERUNNING THE BATCH
002900*    960804  LJT  CR-0306   ADDED ORDER-ID FILTER
003000*    980722  LJT  Y2K-014   REVIEWED - RUN-DATE WINDOWING ONLY,
003100*                           NO STORED 2-DIGIT YEARS ON THIS FILE
003200*    050309  CHW  CR-1102   SHARE RPTLINE COPYBOOK WITH ORDBAT00
003300*    111004  DRP  CR-1960   WIDENED PARM-FILTER-KEY TO 12 BYTES
003400*                           TO HOLD A FULL ORDER-ID
003500*    160505  DRP  CR-2215   ADDED PRIMING READ AHEAD OF THE ITEM
003600*                           MATCH LOOP - FIRST ORDER'S ITEMS WERE
003700*                           BEING SKIPPED ON A COLD START
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ORDREG00-PARM
004900         ASSIGN TO UT-S-ORGPARM
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PARM-STATUS.
005200     SELECT ORDER-OUTPUT
005300         ASSIGN TO UT-S-ORDOUT
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-ORDOUT-STATUS.
005600     SELECT ORDER-ITEM-OUTPUT
005700         ASSIGN TO UT-S-ORDITOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-ORDITOUT-STATUS.
006000     SELECT ORDER-REGISTER-REPORT
006100         ASSIGN TO UT-S-ORDREG
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-ORDREG-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600*-----------------------------------------------------------------
006700 FILE SECTION.
006800 FD  ORDREG00-PARM
006900     RECORD CONTAINS 80 CHARACTERS
007000     LABEL RECORDS ARE OMITTED.
007100 01  PARM-RECORD.
007200     05  PARM-FILTER-TYPE            PIC X(01).
007300         88  PARM-NO-FILTER                   VALUE SPACE.
007400         88  PARM-FILTER-CUSTOMER             VALUE 'C'.
007500         88  PARM-FILTER-ORDER                VALUE 'O'.
007600     05  PARM-FILTER-KEY              PIC X(12).
007700     05  FILLER                      PIC X(67) VALUE SPACES.
007800
007900 FD  ORDER-OUTPUT
008000     RECORD CONTAINS 76 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200 01  OO-ORDER-OUTPUT-FILE-RECORD    PIC X(76).
008300
008400 FD  ORDER-ITEM-OUTPUT
008500     RECORD CONTAINS 57 CHARACTERS
008600     LABEL RECORDS ARE STANDARD.
008700 01  OI-ORDER-ITEM-OUTPUT-FILE-RECORD PIC X(57).
008800
008900 FD  ORDER-REGISTER-REPORT
009000     RECORD CONTAINS 132 CHARACTERS
009100     LABEL RECORDS ARE OMITTED.
009200 01  RPT-LINE-OUT                    PIC X(132).
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500 77  WS-PARM-EOF-SW                  PIC X(01) VALUE 'N'.
009600     88  WS-PARM-EOF                           VALUE 'Y'.
009700 77  WS-ORDOUT-EOF-SW                PIC X(01) VALUE 'N'.
009800     88  WS-ORDOUT-EOF                         VALUE 'Y'.
009900 77  WS-ORDITOUT-EOF-SW              PIC X(01) VALUE 'N'.
010000     88  WS-ORDITOUT-EOF                       VALUE 'Y'.
010100 77  WS-PRINT-THIS-ORDER-SW          PIC X(01) VALUE 'N'.
010200     88  WS-PRINT-THIS-ORDER                   VALUE 'Y'.
010300 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE 99.
010400 77  WS-PAGE-COUNT                   PIC 9(04) COMP VALUE 0.
010500 01  WS-FILE-STATUS-CODES.
010600     05  WS-PARM-STATUS              PIC X(02).
010700     05  WS-ORDOUT-STATUS            PIC X(02).
010800     05  WS-ORDITOUT-STATUS          PIC X(02).
010900     05  WS-ORDREG-STATUS            PIC X(02).
011000     05  FILLER                      PIC X(04) VALUE SPACES.
011100
011200 01  WS-COUNTERS-AND-ACCUMS.
011300     05  WS-ORDERS-PRINTED           PIC 9(05) COMP VALUE 0.
011400     05  WS-GRAND-TOTAL-AMOUNT       PIC S9(09)V99 VALUE 0.
011500     05  WS-CUST-ORDER-COUNT         PIC 9(05) COMP VALUE 0.
011600     05  WS-CUST-TOTAL-AMOUNT        PIC S9(09)V99 VALUE 0.
011700     05  FILLER                      PIC X(04) VALUE SPACES.
011800
011900 01  WS-SAVE-AREAS.
012000     05  WS-SAVE-CUSTOMER-ID         PIC X(10) VALUE SPACES.
012100     05  WS-SAVE-ORDER-ID            PIC X(12) VALUE SPACES.
012200     05  FILLER                      PIC X(06) VALUE SPACES.
012300
012400 01  WS-RUN-DATE-YYMMDD              PIC 9(06) VALUE 0.
012500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
012600     05  WS-RD-YY                    PIC 99.
012700     05  WS-RD-MM                    PIC 99.
012800     05  WS-RD-DD                    PIC 99.
012900 01  WS-RUN-DATE-CENTURY             PIC 9(04) VALUE 0.
013000 01  WS-RUN-DATE-CCYYMMDD            PIC 9(08) VALUE 0.
013100 01  WS-RUN-DATE-CCYYMMDD-R REDEFINES WS-RUN-DATE-CCYYMMDD.
013200     05  WS-RDC-CCYY                 PIC 9(04).
013300     05  WS-RDC-MM                   PIC 99.
013400     05  WS-RDC-DD                   PIC 99.
013500 01  WS-RUN-DATE-DISPLAY             PIC X(08).
013600
013700 COPY ORDOUT.
013800 COPY RPTLINE.
013900
014000 LINKAGE SECTION.
014100*    NONE - THIS IS A STANDALONE REPORT UTILITY, RUN ON REQUEST.
014200
014300 PROCEDURE DIVISION.
014400*-----------------------------------------------------------------
014500 0000-TOP-LEVEL-RTN.
014600     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
014700     PERFORM 2000-READ-PARM-RTN THRU 2000-EXIT.
014800     PERFORM 3000-PRINT-REGISTER-RTN THRU 3000-EXIT.
014900     PERFORM 9000-WRAP-UP-RTN THRU 9000-EXIT.
015000     GOBACK.
015100*-----------------------------------------------------------------
015200 1000-INITIALIZE-RTN.
015300     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
015400     IF WS-RD-YY < 50
015500         MOVE 2000 TO WS-RUN-DATE-CENTURY
015600     ELSE
015700         MOVE 1900 TO WS-RUN-DATE-CENTURY
015800     END-IF.
015900     COMPUTE WS-RDC-CCYY = WS-RUN-DATE-CENTURY + WS-RD-YY.
016000     MOVE WS-RD-MM TO WS-RDC-MM.
016100     MOVE WS-RD-DD TO WS-RDC-DD.
016200     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
016300 1000-EXIT.
016400     EXIT.
016500*-----------------------------------------------------------------
016600 2000-READ-PARM-RTN.
016700     SET PARM-NO-FILTER TO TRUE.
016800     MOVE SPACES TO PARM-FILTER-KEY.
016900     OPEN INPUT ORDREG00-PARM.
017000     READ ORDREG00-PARM
017100         AT END
017200             SET WS-PARM-EOF TO TRUE
017300     END-READ.
017400     CLOSE ORDREG00-PARM.
017500 2000-EXIT.
017600     EXIT.
017700*-----------------------------------------------------------------
017800 3000-PRINT-REGISTER-RTN.
017900     OPEN INPUT ORDER-OUTPUT ORDER-ITEM-OUTPUT.
018000     OPEN OUTPUT ORDER-REGISTER-REPORT.
018100     PERFORM 3100-PAGE-CHANGE-RTN THRU 3100-EXIT.
018200     MOVE SPACES TO WS-SAVE-CUSTOMER-ID.
018300     PERFORM 3200-READ-ORDER-OUTPUT-RTN THRU 3200-EXIT.
018400     PERFORM 3205-READ-ORDER-ITEM-RTN THRU 3205-EXIT.
018500     PERFORM 3300-PROCESS-ONE-ORDER-RTN THRU 3300-EXIT
018600         UNTIL WS-ORDOUT-EOF.
018700     IF WS-SAVE-CUSTOMER-ID NOT = SPACES
018800         PERFORM 3400-PRINT-CUSTOMER-TOTAL-RTN THRU 3400-EXIT
018900     END-IF.
019000     PERFORM 3500-PRINT-GRAND-TOTAL-RTN THRU 3500-EXIT.
019100     CLOSE ORDER-OUTPUT ORDER-ITEM-OUTPUT ORDER-REGISTER-REPORT.
019200 3000-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------------
019500 3100-PAGE-CHANGE-RTN.
019600     ADD 1 TO WS-PAGE-COUNT.
019700     MOVE WS-RUN-DATE-DISPLAY TO RL-H1-RUN-DATE.
019800     MOVE WS-PAGE-COUNT       TO RL-H1-PAGE.
019900     WRITE RPT-LINE-OUT FROM RL-HEADING-1 AFTER ADVANCING PAGE.
020000     WRITE RPT-LINE-OUT FROM RL-HEADING-2 AFTER ADVANCING 2.
020100     MOVE ZERO TO WS-LINE-COUNT.
020200 3100-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 3200-READ-ORDER-OUTPUT-RTN.
020600     READ ORDER-OUTPUT INTO OO-ORDER-OUTPUT-RECORD
020700         AT END
020800             SET WS-ORDOUT-EOF TO TRUE
020900     END-READ.
021000 3200-EXIT.
021100     EXIT.
021200*-----------------------------------------------------------------
021300 3205-READ-ORDER-ITEM-RTN.
021400     READ ORDER-ITEM-OUTPUT INTO OI-ORDER-ITEM-OUTPUT-RECORD
021500         AT END
021600             SET WS-ORDITOUT-EOF TO TRUE
021700     END-READ.
021800 3205-EXIT.
021900     EXIT.
022000*-----------------------------------------------------------------
022100 3300-PROCESS-ONE-ORDER-RTN.
022200     PERFORM 3310-CHECK-FILTER-RTN THRU 3310-EXIT.
022300     IF WS-PRINT-THIS-ORDER
022400         PERFORM 3320-PRINT-ORDER-HEADING-RTN THRU 3320-EXIT
022500     END-IF.
022600     MOVE OO-ORDER-ID TO WS-SAVE-ORDER-ID.
022700     PERFORM 3330-READ-MATCHING-ITEMS-RTN THRU 3330-EXIT
022800         UNTIL WS-ORDITOUT-EOF
022900            OR OI-ORDER-ID NOT = WS-SAVE-ORDER-ID.
023000     IF WS-PRINT-THIS-ORDER
023100         MOVE OO-TOTAL-AMOUNT TO RL-OTL-AMOUNT
023200         WRITE RPT-LINE-OUT FROM RL-ORDER-TOTAL-LINE
023300             AFTER ADVANCING 1
023400         ADD 1 TO WS-LINE-COUNT
023500         ADD 1 TO WS-ORDERS-PRINTED
023600         ADD 1 TO WS-CUST-ORDER-COUNT
023700         ADD OO-TOTAL-AMOUNT TO WS-CUST-TOTAL-AMOUNT
023800         ADD OO-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT
023900     END-IF.
024000     PERFORM 3200-READ-ORDER-OUTPUT-RTN THRU 3200-EXIT.
024100 3300-EXIT.
024200     EXIT.
024300*-----------------------------------------------------------------
024400 3310-CHECK-FILTER-RTN.
024500     SET WS-PRINT-THIS-ORDER TO TRUE.
024600     IF PARM-FILTER-CUSTOMER
024700         IF OO-CUSTOMER-ID NOT = PARM-FILTER-KEY
024800             MOVE 'N' TO WS-PRINT-THIS-ORDER-SW
024900         END-IF
025000     END-IF.
025100     IF PARM-FILTER-ORDER
025200         IF OO-ORDER-ID NOT = PARM-FILTER-KEY
025300             MOVE 'N' TO WS-PRINT-THIS-ORDER-SW
025400         END-IF
025500     END-IF.
025600 3310-EXIT.
025700     EXIT.
025800*-----------------------------------------------------------------
025900 3320-PRINT-ORDER-HEADING-RTN.
026000     IF WS-LINE-COUNT > 50
026100         PERFORM 3100-PAGE-CHANGE-RTN THRU 3100-EXIT
026200     END-IF.
026300     IF OO-CUSTOMER-ID NOT = WS-SAVE-CUSTOMER-ID
026400         IF WS-SAVE-CUSTOMER-ID NOT = SPACES
026500             PERFORM 3400-PRINT-CUSTOMER-TOTAL-RTN THRU 3400-EXIT
026600         END-IF
026700         MOVE OO-CUSTOMER-ID TO WS-SAVE-CUSTOMER-ID
026800         MOVE ZERO TO WS-CUST-ORDER-COUNT
026900         MOVE ZERO TO WS-CUST-TOTAL-AMOUNT
027000     END-IF.
027100     MOVE OO-ORDER-ID        TO RL-OL-ORDER-ID.
027200     MOVE OO-CUSTOMER-ID     TO RL-OL-CUSTOMER-ID.
027300     MOVE OO-STATUS          TO RL-OL-STATUS.
027400     MOVE OO-PAYMENT-METHOD  TO RL-OL-PAYMENT-METHOD.
027500     WRITE RPT-LINE-OUT FROM RL-ORDER-LINE AFTER ADVANCING 2.
027600     ADD 1 TO WS-LINE-COUNT.
027700 3320-EXIT.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 3330-READ-MATCHING-ITEMS-RTN.
028100     IF WS-PRINT-THIS-ORDER
028200         MOVE OI-PRODUCT-ID TO RL-IL-PRODUCT-ID
028300         MOVE OI-QUANTITY   TO RL-IL-QUANTITY
028400         MOVE OI-UNIT-PRICE TO RL-IL-UNIT-PRICE
028500         MOVE OI-SUBTOTAL   TO RL-IL-SUBTOTAL
028600         WRITE RPT-LINE-OUT FROM RL-ITEM-LINE AFTER ADVANCING 1
028700         ADD 1 TO WS-LINE-COUNT
028800     END-IF.
028900     PERFORM 3205-READ-ORDER-ITEM-RTN THRU 3205-EXIT.
029000 3330-EXIT.
029100     EXIT.
029200*-----------------------------------------------------------------
029300 3400-PRINT-CUSTOMER-TOTAL-RTN.
029400     MOVE WS-SAVE-CUSTOMER-ID    TO RL-CTL-CUSTOMER-ID.
029500     MOVE WS-CUST-ORDER-COUNT    TO RL-CTL-ORDER-COUNT.
029600     MOVE WS-CUST-TOTAL-AMOUNT   TO RL-CTL-AMOUNT.
029700     WRITE RPT-LINE-OUT FROM RL-CUSTOMER-TOTAL-LINE
029800         AFTER ADVANCING 2.
029900     ADD 1 TO WS-LINE-COUNT.
030000 3400-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------------
030300 3500-PRINT-GRAND-TOTAL-RTN.
030400     MOVE WS-ORDERS-PRINTED      TO RL-GTL-ORDER-COUNT.
030500     MOVE WS-GRAND-TOTAL-AMOUNT  TO RL-GTL-AMOUNT.
030600     WRITE RPT-LINE-OUT FROM RL-GRAND-TOTAL-LINE
030700         AFTER ADVANCING 2.
030800 3500-EXIT.
030900     EXIT.
031000*-----------------------------------------------------------------
031100 9000-WRAP-UP-RTN.
031200     DISPLAY 'ORDREG00 COMPLETE - ORDERS PRINTED '
031300         WS-ORDERS-PRINTED.
031400 9000-EXIT.
031500     EXIT.
