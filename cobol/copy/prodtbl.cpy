000100*****************************************************************
000200*    COPYBOOK    = PRODTBL
000300*    DESCRIPTION = IN-MEMORY PRODUCT MASTER TABLE.  THE NIGHTLY
000400*                  BATCH LOADS THE SORTED PRODUCT-MASTER FEED
000500*                  INTO THIS TABLE ONCE AND DOES ALL LOOKUPS BY
000600*                  SEARCH, RATHER THAN RE-READING THE MASTER
000700*                  FOR EVERY ORDER LINE OR INVENTORY TRANSACTION.
000800*                  PASSED BY REFERENCE TO CATSVC00.
000900*
001000*    MAINTENANCE HISTORY
001100*    YYMMDD  BY   TICKET    DESCRIPTION
001200*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001300*    911003  RWM  CR-0091   PASSED TO CATSVC00 BY REFERENCE
001400*****************************************************************
001500 01  WS-PRODUCT-TABLE-CONTROL.
001600     05  WS-PRODUCT-COUNT             PIC 9(05) COMP.
001700     05  WS-PRODUCT-ENTRY OCCURS 2000 TIMES
001800             ASCENDING KEY IS WS-PT-PRODUCT-ID
001900             INDEXED BY WS-PT-IDX.
002000         10  WS-PT-PRODUCT-ID         PIC X(10).
002100         10  WS-PT-TITLE              PIC X(40).
002200         10  WS-PT-UNIT-PRICE         PIC S9(7)V99.
002300         10  WS-PT-QTY-ON-HAND        PIC 9(07).
002400         10  WS-PT-QTY-RESERVED       PIC 9(07).
002500         10  FILLER                   PIC X(05).
