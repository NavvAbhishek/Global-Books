000100*****************************************************************
000200*    COPYBOOK    = PRODMSTR
000300*    DESCRIPTION = PRODUCT MASTER RECORD - CATALOG AND ON-HAND
000400*                  / RESERVED INVENTORY BALANCES FOR ONE BOOK
000500*                  TITLE.  SORTED ASCENDING BY PM-PRODUCT-ID ON
000600*                  THE INPUT FEED; SAME LAYOUT USED FOR THE
000700*                  UPDATED-BALANCES OUTPUT FEED.
000800*
000900*    MAINTENANCE HISTORY
001000*    YYMMDD  BY   TICKET    DESCRIPTION
001100*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001200*    911003  RWM  CR-0091   ADDED QTY-RESERVED TO SUPPORT
001300*                           RESERVE/RELEASE PROCESSING
001400*    990218  LJT  Y2K-014   ADDED 4-DIGIT YEAR TO ACTIVITY DATE
001500*****************************************************************
001600 01  PM-PRODUCT-MASTER-RECORD.
001700     05  PM-PRODUCT-ID               PIC X(10).
001800     05  PM-TITLE                    PIC X(40).
001900     05  PM-PRICING-DATA.
002000         10  PM-UNIT-PRICE           PIC S9(7)V99.
002100     05  PM-INVENTORY-DATA.
002200         10  PM-QTY-ON-HAND          PIC 9(7).
002300         10  PM-QTY-RESERVED         PIC 9(7).
002400     05  PM-RECORD-STATUS            PIC X(01) VALUE 'A'.
002500         88  PM-STATUS-ACTIVE                 VALUE 'A'.
002600         88  PM-STATUS-DISCONTINUED           VALUE 'D'.
002700     05  PM-LAST-ACTIVITY-DATE       PIC 9(6) VALUE ZEROS.
002800     05  PM-LAST-ACTIVITY-DATE-R REDEFINES
002900             PM-LAST-ACTIVITY-DATE.
003000         10  PM-LAD-YY               PIC 99.
003100         10  PM-LAD-MM               PIC 99.
003200         10  PM-LAD-DD               PIC 99.
003300     05  FILLER                      PIC X(10) VALUE SPACES.
