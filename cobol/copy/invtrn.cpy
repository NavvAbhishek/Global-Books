000100*****************************************************************
000200*    COPYBOOK    = INVTRN
000300*    DESCRIPTION = INVENTORY UPDATE TRANSACTION RECORD READ BY
000400*                  ORDBAT00 AND PASSED TO CATSVC00 FOR RESERVE/
000500*                  RELEASE/DEDUCT PROCESSING AGAINST THE PRODUCT
000600*                  MASTER TABLE.
000700*
000800*    MAINTENANCE HISTORY
000900*    YYMMDD  BY   TICKET    DESCRIPTION
001000*    911003  RWM  CR-0091   FIRST CUT FOR RESERVE/RELEASE SUPPORT
001100*    960804  LJT  CR-0305   ADDED DEDUCT OPERATION FOR SHIPPING
001200*****************************************************************
001300 01  IT-INVENTORY-TRANS-RECORD.
001400     05  IT-PRODUCT-ID               PIC X(10).
001500     05  IT-QUANTITY                 PIC 9(05).
001600     05  IT-OPERATION                PIC X(08).
001700         88  IT-OP-RESERVE                    VALUE 'RESERVE '.
001800         88  IT-OP-RELEASE                    VALUE 'RELEASE '.
001900         88  IT-OP-DEDUCT                     VALUE 'DEDUCT  '.
002000     05  FILLER                      PIC X(07) VALUE SPACES.
