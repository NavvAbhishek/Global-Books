000100*****************************************************************
000200*    COPYBOOK    = ORDOUT
000300*    DESCRIPTION = ORDER HEADER OUTPUT RECORD AND ORDER ITEM
000400*                  OUTPUT RECORD WRITTEN BY ORDBAT00 AND READ
000500*                  BACK BY ORDREG00 FOR REGISTER REPRINTS.
000600*
000700*    MAINTENANCE HISTORY
000800*    YYMMDD  BY   TICKET    DESCRIPTION
000900*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001000*    950511  RWM  CR-0220   SPLIT ITEM DETAIL TO ITS OWN RECORD
001100*****************************************************************
001200 01  OO-ORDER-OUTPUT-RECORD.
001300     05  OO-ORDER-ID                 PIC X(12).
001400     05  OO-CUSTOMER-ID              PIC X(10).
001500     05  OO-ORDER-DATE               PIC X(08).
001600     05  OO-ORDER-DATE-R REDEFINES OO-ORDER-DATE.
001700         10  OO-OD-YYYY              PIC 9(04).
001800         10  OO-OD-MM                PIC 99.
001900         10  OO-OD-DD                PIC 99.
002000     05  OO-STATUS                   PIC X(10).
002100         88  OO-STATUS-PENDING                VALUE 'PENDING'.
002200         88  OO-STATUS-CONFIRMED              VALUE 'CONFIRMED'.
002300         88  OO-STATUS-SHIPPED                VALUE 'SHIPPED'.
002400         88  OO-STATUS-DELIVERED              VALUE 'DELIVERED'.
002500         88  OO-STATUS-CANCELLED              VALUE 'CANCELLED'.
002600     05  OO-PAYMENT-METHOD           PIC X(12).
002700     05  OO-TOTAL-AMOUNT             PIC S9(9)V99.
002800     05  OO-ITEM-COUNT               PIC 9(03).
002900     05  FILLER                      PIC X(10) VALUE SPACES.
003000
003100 01  OI-ORDER-ITEM-OUTPUT-RECORD.
003200     05  OI-ORDER-ID                 PIC X(12).
003300     05  OI-PRODUCT-ID               PIC X(10).
003400     05  OI-QUANTITY                 PIC 9(05).
003500     05  OI-UNIT-PRICE               PIC S9(7)V99.
003600     05  OI-SUBTOTAL                 PIC S9(9)V99.
003700     05  FILLER                      PIC X(10) VALUE SPACES.
