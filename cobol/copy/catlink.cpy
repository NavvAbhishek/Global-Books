000100*****************************************************************
000200*    COPYBOOK    = CATLINK
000300*    DESCRIPTION = LINKAGE COMMAREA BETWEEN ORDBAT00 AND THE
000400*                  CATALOG PRICING/INVENTORY SERVICE, CATSVC00.
000500*                  CALLER SETS CS-FUNCTION-CODE AND THE INPUT
000600*                  FIELDS; CATSVC00 SETS CS-RETURN-DATA AND
000700*                  CS-RETURN-CODE.
000800*
000900*    MAINTENANCE HISTORY
001000*    YYMMDD  BY   TICKET    DESCRIPTION
001100*    911003  RWM  CR-0091   FIRST CUT - CALLED FROM BATCH UPDATE
001200*    970214  LJT  CR-0340   ADDED PRICE-QUOTE FUNCTION CODE
001300*****************************************************************
001400 01  CS-SERVICE-REQUEST.
001500     05  CS-FUNCTION-CODE             PIC X(01).
001600         88  CS-FN-PRICE-QUOTE                 VALUE 'Q'.
001700         88  CS-FN-INVENTORY-STATUS            VALUE 'I'.
001800         88  CS-FN-INVENTORY-UPDATE            VALUE 'U'.
001900     05  CS-PRODUCT-ID                PIC X(10).
002000     05  CS-QUANTITY                  PIC 9(05).
002100     05  CS-OPERATION                 PIC X(08).
002200     05  CS-RETURN-DATA.
002300         10  CS-RETURN-UNIT-PRICE     PIC S9(7)V99.
002400         10  CS-RETURN-TOTAL          PIC S9(9)V99.
002500         10  CS-RETURN-QTY-ON-HAND    PIC 9(07).
002600         10  CS-RETURN-QTY-RESERVED   PIC 9(07).
002700     05  CS-RETURN-CODE               PIC X(02).
002800         88  CS-OK                             VALUE '00'.
002900         88  CS-INVALID-INPUT                  VALUE '10'.
003000         88  CS-PRODUCT-NOT-FOUND               VALUE '20'.
003100         88  CS-UPDATE-FAILED                  VALUE '30'.
003200     05  FILLER                       PIC X(10) VALUE SPACES.
