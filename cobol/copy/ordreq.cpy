000100*****************************************************************
000200*    COPYBOOK    = ORDREQ
000300*    DESCRIPTION = INCOMING ORDER REQUEST RECORD.  ONE HEADER
000400*                  RECORD PER ORDER FOLLOWED BY ONE-OR-MORE
000500*                  DETAIL (ITEM) RECORDS, GROUPED BY CUSTOMER
000600*                  ON THE INPUT FEED.  OR-REC-TYPE TELLS US
000700*                  WHICH OF THE TWO REDEFINITIONS APPLIES.
000800*
000900*    MAINTENANCE HISTORY
001000*    YYMMDD  BY   TICKET    DESCRIPTION
001100*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001200*    930627  RWM  CR-0140   ADDED COUNTRY, DEFAULTS TO USA
001300*****************************************************************
001400 01  OR-ORDER-REQUEST-RECORD.
001500     05  OR-REC-TYPE                 PIC X(01).
001600         88  OR-HEADER-RECORD                 VALUE 'H'.
001700         88  OR-DETAIL-RECORD                 VALUE 'D'.
001800     05  OR-RECORD-BODY               PIC X(99).
001900     05  OR-HEADER-DATA REDEFINES OR-RECORD-BODY.
002000         10  OR-CUSTOMER-ID          PIC X(10).
002100         10  OR-PAYMENT-METHOD       PIC X(12).
002200         10  OR-STREET               PIC X(30).
002300         10  OR-CITY                 PIC X(20).
002400         10  OR-STATE                PIC X(02).
002500         10  OR-ZIP                  PIC X(10).
002600         10  OR-COUNTRY              PIC X(15).
002700     05  OR-DETAIL-DATA REDEFINES OR-RECORD-BODY.
002800         10  OR-PRODUCT-ID           PIC X(10).
002900         10  OR-QUANTITY             PIC 9(05).
003000         10  OR-UNIT-PRICE           PIC S9(7)V99.
003100         10  FILLER                  PIC X(75).
