000100*****************************************************************
000200*    COPYBOOK    = ORDMTRN
000300*    DESCRIPTION = ORDER STATUS-UPDATE / DELETE MAINTENANCE
000400*                  TRANSACTION RECORD READ BY ORDBAT00.
000500*
000600*    MAINTENANCE HISTORY
000700*    YYMMDD  BY   TICKET    DESCRIPTION
000800*    891130  RWM  INITIAL   FIRST CUT - STATUS CHANGES ONLY
000900*    930627  RWM  CR-0141   ADDED 'X' ACTION FOR DELETE/CANCEL
001000*****************************************************************
001100 01  OM-MAINT-TRANS-RECORD.
001200     05  OM-ORDER-ID                 PIC X(12).
001300     05  OM-ACTION                   PIC X(01).
001400         88  OM-ACTION-STATUS-UPDATE          VALUE 'S'.
001500         88  OM-ACTION-DELETE                 VALUE 'X'.
001600     05  OM-NEW-STATUS                PIC X(10).
001700     05  FILLER                      PIC X(07) VALUE SPACES.
