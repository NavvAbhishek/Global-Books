000100*****************************************************************
000200*    COPYBOOK    = ORDTBL
000300*    DESCRIPTION = IN-MEMORY ORDER TABLE BUILT BY ORDBAT00 WHILE
000400*                  IT PROCESSES THE ORDER-REQUESTS FEED.  THE
000500*                  SAME TABLE IS LATER UPDATED BY THE STATUS/
000600*                  DELETE MAINTENANCE TRANSACTIONS AND PRINTED
000700*                  BY THE REGISTER REPORT, ALL IN ONE RUN.
000800*
000900*    MAINTENANCE HISTORY
001000*    YYMMDD  BY   TICKET    DESCRIPTION
001100*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001200*    891130  RWM  INITIAL   ADDED TABLE SO MAINT TRANS CAN FIND
001300*                           AN ORDER CREATED EARLIER IN THE RUN
001400*****************************************************************
001500 01  WS-ORDER-TABLE-CONTROL.
001600     05  WS-ORDER-COUNT               PIC 9(05) COMP.
001700     05  WS-ORDER-ENTRY OCCURS 1000 TIMES
001800             INDEXED BY WS-OT-IDX.
001900         10  WS-OT-ORDER-ID           PIC X(12).
002000         10  WS-OT-CUSTOMER-ID        PIC X(10).
002100         10  WS-OT-ORDER-DATE         PIC X(08).
002200         10  WS-OT-STATUS             PIC X(10).
002300             88  WS-OT-STATUS-PENDING           VALUE 'PENDING'.
002400             88  WS-OT-STATUS-CONFIRMED         VALUE 'CONFIRMED'.
002500             88  WS-OT-STATUS-SHIPPED           VALUE 'SHIPPED'.
002600             88  WS-OT-STATUS-DELIVERED         VALUE 'DELIVERED'.
002700             88  WS-OT-STATUS-CANCELLED         VALUE 'CANCELLED'.
002800         10  WS-OT-DELETED-SW          PIC X(01) VALUE 'N'.
002900             88  WS-OT-DELETED                   VALUE 'Y'.
003000         10  WS-OT-PAYMENT-METHOD     PIC X(12).
003100         10  WS-OT-TOTAL-AMOUNT       PIC S9(9)V99.
003200         10  WS-OT-ITEM-COUNT         PIC 9(03).
003300         10  WS-OT-ITEM-TABLE OCCURS 50 TIMES
003400                 INDEXED BY WS-OI-IDX.
003500             15  WS-OI-PRODUCT-ID     PIC X(10).
003600             15  WS-OI-QUANTITY       PIC 9(05).
003700             15  WS-OI-UNIT-PRICE     PIC S9(7)V99.
003800             15  WS-OI-SUBTOTAL       PIC S9(9)V99.
