000100*****************************************************************
000200*    COPYBOOK    = RPTLINE
000300*    DESCRIPTION = 132-COLUMN ORDER REGISTER REPORT LINES.
000400*                  SHARED BY ORDBAT00 (NIGHTLY RUN, FULL COUNTS)
000500*                  AND ORDREG00 (ON-DEMAND REPRINT/FILTER).
000600*
000700*    MAINTENANCE HISTORY
000800*    YYMMDD  BY   TICKET    DESCRIPTION
000900*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
001000*    891130  RWM  INITIAL   ADDED MAINT/INVENTORY COUNT LINE
001100*    050309  CHW  CR-1102   SHARED WITH ON-DEMAND REPRINT PGM
001200*****************************************************************
001300 01  RL-HEADING-1.
001400     05  FILLER                      PIC X(40) VALUE SPACES.
001500     05  FILLER                      PIC X(30) VALUE
001600             'GLOBALBOOKS ORDER REGISTER'.
001700     05  FILLER                      PIC X(12) VALUE 'RUN DATE '.
001800     05  RL-H1-RUN-DATE              PIC X(08).
001900     05  FILLER                      PIC X(12) VALUE SPACES.
002000     05  FILLER                      PIC X(06) VALUE 'PAGE '.
002100     05  RL-H1-PAGE                  PIC ZZZ9.
002200     05  FILLER                      PIC X(14) VALUE SPACES.
002300
002400 01  RL-HEADING-2.
002500     05  FILLER                      PIC X(04) VALUE SPACES.
002600     05  FILLER                      PIC X(12) VALUE 'ORDER ID'.
002700     05  FILLER                      PIC X(12) VALUE 'CUSTOMER'.
002800     05  FILLER                      PIC X(11) VALUE 'STATUS'.
002900     05  FILLER                      PIC X(13) VALUE 'PAYMENT'.
003000     05  FILLER                      PIC X(11) VALUE 'PRODUCT'.
003100     05  FILLER                      PIC X(06) VALUE 'QTY'.
003200     05  FILLER                      PIC X(11) VALUE 'UNIT PRICE'.
003300     05  FILLER                      PIC X(12) VALUE 'SUBTOTAL'.
003400     05  FILLER                      PIC X(40) VALUE SPACES.
003500
003600 01  RL-ORDER-LINE.
003700     05  FILLER                      PIC X(04) VALUE SPACES.
003800     05  RL-OL-ORDER-ID              PIC X(12).
003900     05  RL-OL-CUSTOMER-ID           PIC X(12).
004000     05  RL-OL-STATUS                PIC X(11).
004100     05  RL-OL-PAYMENT-METHOD        PIC X(13).
004200     05  FILLER                      PIC X(80) VALUE SPACES.
004300
004400 01  RL-ITEM-LINE.
004500     05  FILLER                      PIC X(40) VALUE SPACES.
004600     05  RL-IL-PRODUCT-ID            PIC X(11).
004700     05  RL-IL-QUANTITY              PIC ZZ,ZZ9.
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900     05  RL-IL-UNIT-PRICE            PIC Z,ZZZ,ZZ9.99.
005000     05  FILLER                      PIC X(02) VALUE SPACES.
005100     05  RL-IL-SUBTOTAL              PIC Z,ZZZ,ZZ9.99-.
005200     05  FILLER                      PIC X(48) VALUE SPACES.
005300
005400 01  RL-ORDER-TOTAL-LINE.
005500     05  FILLER                      PIC X(46) VALUE SPACES.
005600     05  FILLER                      PIC X(14) VALUE
005700             'ORDER TOTAL'.
005800     05  RL-OTL-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
005900     05  FILLER                      PIC X(60) VALUE SPACES.
006000
006100 01  RL-CUSTOMER-TOTAL-LINE.
006200     05  FILLER                      PIC X(04) VALUE SPACES.
006300     05  FILLER                      PIC X(16) VALUE
006400             'CUSTOMER TOTAL'.
006500     05  RL-CTL-CUSTOMER-ID          PIC X(12).
006600     05  FILLER                      PIC X(06) VALUE 'ORDERS'.
006700     05  RL-CTL-ORDER-COUNT          PIC ZZZ9.
006800     05  FILLER                      PIC X(08) VALUE 'AMOUNT'.
006900     05  RL-CTL-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
007000     05  FILLER                      PIC X(60) VALUE SPACES.
007100
007200 01  RL-GRAND-TOTAL-LINE.
007300     05  FILLER                      PIC X(04) VALUE SPACES.
007400     05  FILLER                      PIC X(12) VALUE
007500             'GRAND TOTAL'.
007600     05  FILLER                      PIC X(08) VALUE 'ORDERS'.
007700     05  RL-GTL-ORDER-COUNT          PIC ZZZZ9.
007800     05  FILLER                      PIC X(08) VALUE 'AMOUNT'.
007900     05  RL-GTL-AMOUNT               PIC ZZ,ZZZ,ZZ9.99-.
008000     05  FILLER                      PIC X(40) VALUE SPACES.
008100
008200 01  RL-COUNT-LINE.
008300     05  FILLER                      PIC X(04) VALUE SPACES.
008400     05  FILLER                      PIC X(20) VALUE
008500             'MAINT TRANS ACCEPTED'.
008600     05  RL-CL-MAINT-ACCEPTED        PIC ZZZZ9.
008700     05  FILLER                      PIC X(20) VALUE
008800             '  MAINT TRANS REJECTED'.
008900     05  RL-CL-MAINT-REJECTED        PIC ZZZZ9.
009000     05  FILLER                      PIC X(20) VALUE
009100             '  INVENTORY UPDATES'.
009200     05  RL-CL-INV-UPDATES           PIC ZZZZ9.
009300     05  FILLER                      PIC X(39) VALUE SPACES.
