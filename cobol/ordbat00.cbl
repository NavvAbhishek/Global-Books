000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     ORDBAT00.
000400 AUTHOR.         R. MERCER.
000500 INSTALLATION.   GLOBALBOOKS DATA CENTER.
000600 DATE-WRITTEN.   04/12/88.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    NIGHTLY ORDER PROCESSING BATCH.
001200*
001300*    1. LOADS THE PRODUCT MASTER INTO A TABLE.
001400*    2. READS THE ORDER-REQUESTS FEED (HEADER/DETAIL GROUPS,
001500*       GROUPED BY CUSTOMER) AND BUILDS EACH ORDER IN THE
001600*       IN-MEMORY ORDER TABLE - PRICING EVERY LINE ITEM.
001700*    3. READS THE MAINTENANCE TRANSACTION FEED AND APPLIES
001800*       STATUS CHANGES / DELETE REQUESTS AGAINST THE ORDERS
001900*       JUST BUILT.
002000*    4. READS THE INVENTORY TRANSACTION FEED AND CALLS CATSVC00
002100*       TO RESERVE / RELEASE / DEDUCT AGAINST THE PRODUCT TABLE.
002200*    5. PRINTS THE ORDER REGISTER (CUSTOMER CONTROL BREAK, GRAND
002300*       TOTAL, MAINTENANCE AND INVENTORY COUNTS).
002400*    6. WRITES THE FINAL ORDER / ORDER-ITEM OUTPUT FILES AND THE
002500*       UPDATED PRODUCT MASTER.
002600*
002700*    MAINTENANCE HISTORY
002800*    YYMMDD  BY   TICKET    DESCRIPTION
002900*    880412  RWM  INITIAL   FIRST CUT FOR NIGHTLY ORDER RUN
003000*    891130  RWM  INITIAL   ADDED MAINTENANCE TRANSACTION STEP
003100*    911003  RWM  CR-0091   ADDED INVENTORY TRANSACTION STEP,
003200*                           CALLS NEW CATSVC00 SUBPROGRAM
003300*    950511  RWM  CR-0220   SPLIT ITEM DETAIL TO ITS OWN FILE
003400*    981116  LJT  Y2K-014   WINDOW THE 2-DIGIT RUN-DATE YEAR
003500*    030822  CHW  CR-0887   DELETE NO LONGER OVERLAYS STATUS -
003600*                           USES A SEPARATE DELETED SWITCH
003700*    081114  CHW  CR-1410   DEDUCT NOW SHARES THE RESERVED-BALANCE
003800*                           CAP LOGIC WITH CATSVC00
003900*    150616  DRP  CR-1788   MOVED SWITCHES TO 77-LEVEL PER SHOP
004000*                           STANDARD
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PRODUCT-MASTER
005200         ASSIGN TO UT-S-PRODMSTR
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PRODMSTR-STATUS.
005500     SELECT PRODUCT-MASTER-OUT
005600         ASSIGN TO UT-S-PRODMOUT
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-PRODMOUT-STATUS.
005900     SELECT ORDER-REQUESTS
006000         ASSIGN TO UT-S-ORDREQ
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-ORDREQ-STATUS.
006300     SELECT ORDER-MAINT-TRANS
006400         ASSIGN TO UT-S-ORDMTRN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-ORDMTRN-STATUS.
006700     SELECT INVENTORY-TRANS
006800         ASSIGN TO UT-S-INVTRN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-INVTRN-STATUS.
007100     SELECT ORDER-OUTPUT
007200         ASSIGN TO UT-S-ORDOUT
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-ORDOUT-STATUS.
007500     SELECT ORDER-ITEM-OUTPUT
007600         ASSIGN TO UT-S-ORDITOUT
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-ORDITOUT-STATUS.
007900     SELECT ORDER-REGISTER-REPORT
008000         ASSIGN TO UT-S-ORDREG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-ORDREG-STATUS.
008300*****************************************************************
008400 DATA DIVISION.
008500*-----------------------------------------------------------------
008600 FILE SECTION.
008700 FD  PRODUCT-MASTER
008800     RECORD CONTAINS 90 CHARACTERS
008900     LABEL RECORDS ARE STANDARD.
009000 COPY PRODMSTR.
009100
009200 FD  PRODUCT-MASTER-OUT
009300     RECORD CONTAINS 90 CHARACTERS
009400     LABEL RECORDS ARE STANDARD.
009500 01  PM-PRODUCT-MASTER-OUT-RECORD    PIC X(90).
009600
009700 FD  ORDER-REQUESTS
009800     RECORD CONTAINS 100 CHARACTERS
009900     LABEL RECORDS ARE OMITTED.
010000 COPY ORDREQ.
010100
010200 FD  ORDER-MAINT-TRANS
010300     RECORD CONTAINS 30 CHARACTERS
010400     LABEL RECORDS ARE OMITTED.
010500 COPY ORDMTRN.
010600
010700 FD  INVENTORY-TRANS
010800     RECORD CONTAINS 30 CHARACTERS
010900     LABEL RECORDS ARE OMITTED.
011000 COPY INVTRN.
011100
011200 FD  ORDER-OUTPUT
011300     RECORD CONTAINS 76 CHARACTERS
011400     LABEL RECORDS ARE STANDARD.
011500 01  OO-ORDER-OUTPUT-FILE-RECORD    PIC X(76).
011600
011700 FD  ORDER-ITEM-OUTPUT
011800     RECORD CONTAINS 57 CHARACTERS
011900     LABEL RECORDS ARE STANDARD.
012000 01  OI-ORDER-ITEM-OUTPUT-FILE-RECORD PIC X(57).
012100
012200 FD  ORDER-REGISTER-REPORT
012300     RECORD CONTAINS 132 CHARACTERS
012400     LABEL RECORDS ARE OMITTED.
012500 01  RPT-LINE-OUT                    PIC X(132).
012600*****************************************************************
012700 WORKING-STORAGE SECTION.
012800 77  WS-PRODMSTR-EOF-SW              PIC X(01) VALUE 'N'.
012900     88  WS-PRODMSTR-EOF                       VALUE 'Y'.
013000 77  WS-ORDREQ-EOF-SW                PIC X(01) VALUE 'N'.
013100     88  WS-ORDREQ-EOF                         VALUE 'Y'.
013200 77  WS-ORDMTRN-EOF-SW               PIC X(01) VALUE 'N'.
013300     88  WS-ORDMTRN-EOF                        VALUE 'Y'.
013400 77  WS-INVTRN-EOF-SW                PIC X(01) VALUE 'N'.
013500     88  WS-INVTRN-EOF                         VALUE 'Y'.
013600 77  WS-FIRST-ORDER-SW               PIC X(01) VALUE 'Y'.
013700     88  WS-FIRST-ORDER                        VALUE 'Y'.
013800 77  WS-ORDER-VALID-SW               PIC X(01) VALUE 'Y'.
013900     88  WS-ORDER-VALID                        VALUE 'Y'.
014000     88  WS-ORDER-INVALID                      VALUE 'N'.
014100 77  WS-TRANSITION-OK-SW             PIC X(01) VALUE 'N'.
014200 77  WS-LINE-COUNT                   PIC 9(03) COMP VALUE 99.
014300 77  WS-PAGE-COUNT                   PIC 9(04) COMP VALUE 0.
014400 01  WS-FILE-STATUS-CODES.
014500     05  WS-PRODMSTR-STATUS          PIC X(02).
014600     05  WS-PRODMOUT-STATUS          PIC X(02).
014700     05  WS-ORDREQ-STATUS            PIC X(02).
014800     05  WS-ORDMTRN-STATUS           PIC X(02).
014900     05  WS-INVTRN-STATUS            PIC X(02).
015000     05  WS-ORDOUT-STATUS            PIC X(02).
015100     05  WS-ORDITOUT-STATUS          PIC X(02).
015200     05  WS-ORDREG-STATUS            PIC X(02).
015300     05  FILLER                      PIC X(04) VALUE SPACES.
015400
015500 01  WS-COUNTERS-AND-ACCUMS.
015600     05  WS-ORDER-SEQ-NO             PIC 9(08) COMP VALUE 0.
015700     05  WS-ORDERS-PRINTED           PIC 9(05) COMP VALUE 0.
015800     05  WS-GRAND-TOTAL-AMOUNT       PIC S9(09)V99 VALUE 0.
015900     05  WS-CUST-ORDER-COUNT         PIC 9(05) COMP VALUE 0.
016000     05  WS-CUST-TOTAL-AMOUNT        PIC S9(09)V99 VALUE 0.
016100     05  WS-MAINT-ACCEPTED-CT        PIC 9(05) COMP VALUE 0.
016200     05  WS-MAINT-REJECTED-CT        PIC 9(05) COMP VALUE 0.
016300     05  WS-INVENTORY-UPDATE-CT      PIC 9(05) COMP VALUE 0.
016400     05  WS-REJECTED-ORDER-CT        PIC 9(05) COMP VALUE 0.
016500     05  FILLER                      PIC X(04) VALUE SPACES.
016600
016700 01  WS-SAVE-AREAS.
016800     05  WS-SAVE-CUSTOMER-ID         PIC X(10) VALUE SPACES.
016900     05  FILLER                      PIC X(06) VALUE SPACES.
017000
017100 01  WS-GENERATED-ORDER-ID.
017200     05  FILLER                      PIC X(04) VALUE 'ORD-'.
017300     05  WS-ORDER-ID-SUFFIX          PIC 9(08).
017400
017500 01  WS-RUN-DATE-YYMMDD              PIC 9(06) VALUE 0.
017600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
017700     05  WS-RD-YY                    PIC 99.
017800     05  WS-RD-MM                    PIC 99.
017900     05  WS-RD-DD                    PIC 99.
018000 01  WS-RUN-DATE-CENTURY             PIC 9(04) VALUE 0.
018100 01  WS-RUN-DATE-CCYYMMDD            PIC 9(08) VALUE 0.
018200 01  WS-RUN-DATE-CCYYMMDD-R REDEFINES WS-RUN-DATE-CCYYMMDD.
018300     05  WS-RDC-CCYY                 PIC 9(04).
018400     05  WS-RDC-MM                   PIC 99.
018500     05  WS-RDC-DD                   PIC 99.
018600 01  WS-RUN-DATE-DISPLAY             PIC X(08).
018700
018800 COPY PRODTBL.
018900 COPY ORDTBL.
019000 COPY CATLINK.
019100 COPY ORDOUT.
019200
019300 LINKAGE SECTION.
019400*    NONE - THIS IS THE TOP-LEVEL (MAIN) PROGRAM OF THE RUN.
019500
019600 PROCEDURE DIVISION.
019700*-----------------------------------------------------------------
019800 0000-TOP-LEVEL-RTN.
019900     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
020000     PERFORM 2000-LOAD-PRODUCT-MASTER-RTN THRU 2000-EXIT.
020100     PERFORM 3000-PROCESS-ORDER-REQUESTS-RTN THRU 3000-EXIT.
020200     PERFORM 4000-PROCESS-MAINT-TRANS-RTN THRU 4000-EXIT.
020300     PERFORM 5000-PROCESS-INVENTORY-TRANS-RTN THRU 5000-EXIT.
020400     PERFORM 6000-PRINT-REGISTER-RTN THRU 6000-EXIT.
020500     PERFORM 7000-WRITE-OUTPUT-FILES-RTN THRU 7000-EXIT.
020600     PERFORM 9000-WRAP-UP-RTN THRU 9000-EXIT.
020700     GOBACK.
020800*-----------------------------------------------------------------
020900 1000-INITIALIZE-RTN.
021000     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
021100     IF WS-RD-YY < 50
021200         MOVE 2000 TO WS-RUN-DATE-CENTURY
021300     ELSE
021400         MOVE 1900 TO WS-RUN-DATE-CENTURY
021500     END-IF.
021600     COMPUTE WS-RDC-CCYY = WS-RUN-DATE-CENTURY + WS-RD-YY.
021700     MOVE WS-RD-MM TO WS-RDC-MM.
021800     MOVE WS-RD-DD TO WS-RDC-DD.
021900     MOVE WS-RUN-DATE-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
022000     MOVE ZERO TO WS-ORDER-COUNT WS-PRODUCT-COUNT.
022100 1000-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------
022400 2000-LOAD-PRODUCT-MASTER-RTN.
022500     OPEN INPUT PRODUCT-MASTER.
022600     PERFORM 2100-OPEN-CHECK-RTN.
022700     PERFORM 2200-READ-PRODUCT-MASTER-RTN THRU 2200-EXIT.
022800     PERFORM 2300-LOAD-ONE-PRODUCT-RTN THRU 2300-EXIT
022900         UNTIL WS-PRODMSTR-EOF.
023000     CLOSE PRODUCT-MASTER.
023100 2000-EXIT.
023200     EXIT.
023300*-----------------------------------------------------------------
023400 2100-OPEN-CHECK-RTN.
023500     IF WS-PRODMSTR-STATUS = '00' OR '05'
023600         CONTINUE
023700     ELSE
023800         DISPLAY 'ORDBAT00 - PRODMSTR OPEN ERROR - STATUS = '
023900             WS-PRODMSTR-STATUS
024000         STOP RUN
024100     END-IF.
024200*-----------------------------------------------------------------
024300 2200-READ-PRODUCT-MASTER-RTN.
024400     READ PRODUCT-MASTER
024500         AT END
024600             SET WS-PRODMSTR-EOF TO TRUE
024700     END-READ.
024800 2200-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 2300-LOAD-ONE-PRODUCT-RTN.
025200     ADD 1 TO WS-PRODUCT-COUNT.
025300     SET WS-PT-IDX TO WS-PRODUCT-COUNT.
025400     MOVE PM-PRODUCT-ID    TO WS-PT-PRODUCT-ID (WS-PT-IDX).
025500     MOVE PM-TITLE         TO WS-PT-TITLE (WS-PT-IDX).
025600     MOVE PM-UNIT-PRICE    TO WS-PT-UNIT-PRICE (WS-PT-IDX).
025700     MOVE PM-QTY-ON-HAND   TO WS-PT-QTY-ON-HAND (WS-PT-IDX).
025800     MOVE PM-QTY-RESERVED  TO WS-PT-QTY-RESERVED (WS-PT-IDX).
025900     PERFORM 2200-READ-PRODUCT-MASTER-RTN THRU 2200-EXIT.
026000 2300-EXIT.
026100     EXIT.
026200*-----------------------------------------------------------------
026300 3000-PROCESS-ORDER-REQUESTS-RTN.
026400     OPEN INPUT ORDER-REQUESTS.
026500     PERFORM 3100-READ-ORDER-REQUEST-RTN THRU 3100-EXIT.
026600     PERFORM 3200-PROCESS-ONE-ORDER-RTN THRU 3200-EXIT
026700         UNTIL WS-ORDREQ-EOF.
026800     CLOSE ORDER-REQUESTS.
026900 3000-EXIT.
027000     EXIT.
027100*-----------------------------------------------------------------
027200 3100-READ-ORDER-REQUEST-RTN.
027300     READ ORDER-REQUESTS
027400         AT END
027500             SET WS-ORDREQ-EOF TO TRUE
027600     END-READ.
027700 3100-EXIT.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 3200-PROCESS-ONE-ORDER-RTN.
028100*    ENTERED POSITIONED ON A HEADER RECORD (REC-TYPE = 'H').
028200     PERFORM 3210-START-NEW-ORDER-RTN THRU 3210-EXIT.
028300     PERFORM 3100-READ-ORDER-REQUEST-RTN THRU 3100-EXIT.
028400     PERFORM 3220-PROCESS-DETAIL-RTN THRU 3220-EXIT
028500         UNTIL WS-ORDREQ-EOF OR OR-HEADER-RECORD.
028600     PERFORM 3230-FINISH-ORDER-RTN THRU 3230-EXIT.
028700 3200-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000 3210-START-NEW-ORDER-RTN.
029100     SET WS-ORDER-VALID TO TRUE.
029200     IF OR-COUNTRY = SPACES
029300         MOVE 'USA' TO OR-COUNTRY
029400     END-IF.
029500     IF OR-STREET = SPACES OR OR-CITY = SPACES OR OR-ZIP = SPACES
029600         SET WS-ORDER-INVALID TO TRUE
029700         ADD 1 TO WS-REJECTED-ORDER-CT
029800         DISPLAY 'INVALID-ORDER REJECTED - CUSTOMER '
029900                 OR-CUSTOMER-ID
030000     ELSE
030100         ADD 1 TO WS-ORDER-COUNT
030200         ADD 1 TO WS-ORDER-SEQ-NO
030300         SET WS-OT-IDX TO WS-ORDER-COUNT
030400         MOVE WS-ORDER-SEQ-NO TO WS-ORDER-ID-SUFFIX
030500         MOVE WS-GENERATED-ORDER-ID TO WS-OT-ORDER-ID (WS-OT-IDX)
030600         MOVE OR-CUSTOMER-ID     TO WS-OT-CUSTOMER-ID (WS-OT-IDX)
030700         MOVE WS-RUN-DATE-DISPLAY TO WS-OT-ORDER-DATE (WS-OT-IDX)
030800         SET WS-OT-STATUS-PENDING (WS-OT-IDX) TO TRUE
030900         MOVE 'N'                TO WS-OT-DELETED-SW (WS-OT-IDX)
031000         MOVE OR-PAYMENT-METHOD
031100             TO WS-OT-PAYMENT-METHOD (WS-OT-IDX)
031200         MOVE ZERO               TO WS-OT-TOTAL-AMOUNT (WS-OT-IDX)
031300         MOVE ZERO               TO WS-OT-ITEM-COUNT (WS-OT-IDX)
031400     END-IF.
031500 3210-EXIT.
031600     EXIT.
031700*-----------------------------------------------------------------
031800 3220-PROCESS-DETAIL-RTN.
031900     IF WS-ORDER-VALID
032000         PERFORM 3221-PRICE-DETAIL-LINE-RTN THRU 3221-EXIT
032100     END-IF.
032200     PERFORM 3100-READ-ORDER-REQUEST-RTN THRU 3100-EXIT.
032300 3220-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 3221-PRICE-DETAIL-LINE-RTN.
032700     ADD 1 TO WS-OT-ITEM-COUNT (WS-OT-IDX).
032800     SET WS-OI-IDX TO WS-OT-ITEM-COUNT (WS-OT-IDX).
032900     MOVE OR-PRODUCT-ID
033000         TO WS-OI-PRODUCT-ID (WS-OT-IDX, WS-OI-IDX).
033100     MOVE OR-QUANTITY
033200         TO WS-OI-QUANTITY (WS-OT-IDX, WS-OI-IDX).
033300     IF OR-UNIT-PRICE = ZERO
033400         MOVE 29.99 TO WS-OI-UNIT-PRICE (WS-OT-IDX, WS-OI-IDX)
033500     ELSE
033600         MOVE OR-UNIT-PRICE
033700             TO WS-OI-UNIT-PRICE (WS-OT-IDX, WS-OI-IDX)
033800     END-IF.
033900     COMPUTE WS-OI-SUBTOTAL (WS-OT-IDX, WS-OI-IDX) ROUNDED =
034000             WS-OI-UNIT-PRICE (WS-OT-IDX, WS-OI-IDX)
034100                 * OR-QUANTITY.
034200     ADD WS-OI-SUBTOTAL (WS-OT-IDX, WS-OI-IDX)
034300         TO WS-OT-TOTAL-AMOUNT (WS-OT-IDX).
034400 3221-EXIT.
034500     EXIT.
034600*-----------------------------------------------------------------
034700 3230-FINISH-ORDER-RTN.
034800*    NOTHING FURTHER TO DO HERE TODAY - KEPT AS ITS OWN STEP
034900*    SINCE PAST RELEASES HID A DISCOUNT RECALCULATION HERE.
035000     CONTINUE.
035100 3230-EXIT.
035200     EXIT.
035300*-----------------------------------------------------------------
035400 4000-PROCESS-MAINT-TRANS-RTN.
035500     OPEN INPUT ORDER-MAINT-TRANS.
035600     PERFORM 4100-READ-MAINT-TRANS-RTN THRU 4100-EXIT.
035700     PERFORM 4200-APPLY-ONE-MAINT-TRANS-RTN THRU 4200-EXIT
035800         UNTIL WS-ORDMTRN-EOF.
035900     CLOSE ORDER-MAINT-TRANS.
036000 4000-EXIT.
036100     EXIT.
036200*-----------------------------------------------------------------
036300 4100-READ-MAINT-TRANS-RTN.
036400     READ ORDER-MAINT-TRANS
036500         AT END
036600             SET WS-ORDMTRN-EOF TO TRUE
036700     END-READ.
036800 4100-EXIT.
036900     EXIT.
037000*-----------------------------------------------------------------
037100 4200-APPLY-ONE-MAINT-TRANS-RTN.
037200     SET WS-OT-IDX TO 1.
037300     SEARCH WS-ORDER-ENTRY
037400         AT END
037500             DISPLAY 'ORDER-NOT-FOUND - ' OM-ORDER-ID
037600             ADD 1 TO WS-MAINT-REJECTED-CT
037700         WHEN WS-OT-ORDER-ID (WS-OT-IDX) = OM-ORDER-ID
037800             EVALUATE TRUE
037900                 WHEN OM-ACTION-STATUS-UPDATE
038000                     PERFORM 4300-VALIDATE-TRANSITION-RTN
038100                                                 THRU 4300-EXIT
038200                 WHEN OM-ACTION-DELETE
038300                     PERFORM 4400-VALIDATE-DELETE-RTN
038400                                                 THRU 4400-EXIT
038500                 WHEN OTHER
038600                     DISPLAY 'INVALID-ACTION - ' OM-ORDER-ID
038700                     ADD 1 TO WS-MAINT-REJECTED-CT
038800             END-EVALUATE
038900     END-SEARCH.
039000     PERFORM 4100-READ-MAINT-TRANS-RTN THRU 4100-EXIT.
039100 4200-EXIT.
039200     EXIT.
039300*-----------------------------------------------------------------
039400 4300-VALIDATE-TRANSITION-RTN.
039500*    PENDING->CONFIRMED/CANCELLED  CONFIRMED->SHIPPED/CANCELLED
039600*    SHIPPED->DELIVERED  DELIVERED AND CANCELLED HAVE NO EXIT.
039700     MOVE 'N' TO WS-TRANSITION-OK-SW.
039800     EVALUATE TRUE
039900         WHEN WS-OT-STATUS-PENDING (WS-OT-IDX)
040000             IF OM-NEW-STATUS = 'CONFIRMED' OR
040100                OM-NEW-STATUS = 'CANCELLED'
040200                 MOVE 'Y' TO WS-TRANSITION-OK-SW
040300             END-IF
040400         WHEN WS-OT-STATUS-CONFIRMED (WS-OT-IDX)
040500             IF OM-NEW-STATUS = 'SHIPPED' OR
040600                OM-NEW-STATUS = 'CANCELLED'
040700                 MOVE 'Y' TO WS-TRANSITION-OK-SW
040800             END-IF
040900         WHEN WS-OT-STATUS-SHIPPED (WS-OT-IDX)
041000             IF OM-NEW-STATUS = 'DELIVERED'
041100                 MOVE 'Y' TO WS-TRANSITION-OK-SW
041200             END-IF
041300         WHEN OTHER
041400             CONTINUE
041500     END-EVALUATE.
041600     IF WS-TRANSITION-OK-SW = 'Y'
041700         MOVE OM-NEW-STATUS TO WS-OT-STATUS (WS-OT-IDX)
041800         ADD 1 TO WS-MAINT-ACCEPTED-CT
041900     ELSE
042000         DISPLAY 'INVALID-TRANSITION - ' OM-ORDER-ID
042100         ADD 1 TO WS-MAINT-REJECTED-CT
042200     END-IF.
042300 4300-EXIT.
042400     EXIT.
042500*-----------------------------------------------------------------
042600 4400-VALIDATE-DELETE-RTN.
042700     IF WS-OT-STATUS-PENDING (WS-OT-IDX) OR
042800        WS-OT-STATUS-CANCELLED (WS-OT-IDX)
042900         MOVE 'Y' TO WS-OT-DELETED-SW (WS-OT-IDX)
043000         ADD 1 TO WS-MAINT-ACCEPTED-CT
043100     ELSE
043200         DISPLAY 'CANNOT-DELETE - ' OM-ORDER-ID
043300         ADD 1 TO WS-MAINT-REJECTED-CT
043400     END-IF.
043500 4400-EXIT.
043600     EXIT.
043700*-----------------------------------------------------------------
043800 5000-PROCESS-INVENTORY-TRANS-RTN.
043900     OPEN INPUT INVENTORY-TRANS.
044000     PERFORM 5100-READ-INVENTORY-TRANS-RTN THRU 5100-EXIT.
044100     PERFORM 5200-APPLY-ONE-INVENTORY-TRANS-RTN THRU 5200-EXIT
044200         UNTIL WS-INVTRN-EOF.
044300     CLOSE INVENTORY-TRANS.
044400 5000-EXIT.
044500     EXIT.
044600*-----------------------------------------------------------------
044700 5100-READ-INVENTORY-TRANS-RTN.
044800     READ INVENTORY-TRANS
044900         AT END
045000             SET WS-INVTRN-EOF TO TRUE
045100     END-READ.
045200 5100-EXIT.
045300     EXIT.
045400*-----------------------------------------------------------------
045500 5200-APPLY-ONE-INVENTORY-TRANS-RTN.
045600     SET CS-FN-INVENTORY-UPDATE TO TRUE.
045700     MOVE IT-PRODUCT-ID TO CS-PRODUCT-ID.
045800     MOVE IT-QUANTITY   TO CS-QUANTITY.
045900     MOVE IT-OPERATION  TO CS-OPERATION.
046000     CALL 'CATSVC00' USING CS-SERVICE-REQUEST,
046100                           WS-PRODUCT-TABLE-CONTROL.
046200     IF CS-OK
046300         ADD 1 TO WS-INVENTORY-UPDATE-CT
046400     ELSE
046500         DISPLAY 'INVENTORY UPDATE FAILED - ' IT-PRODUCT-ID
046600                 ' RC=' CS-RETURN-CODE
046700     END-IF.
046800     PERFORM 5100-READ-INVENTORY-TRANS-RTN THRU 5100-EXIT.
046900 5200-EXIT.
047000     EXIT.
047100*-----------------------------------------------------------------
047200 6000-PRINT-REGISTER-RTN.
047300     OPEN OUTPUT ORDER-REGISTER-REPORT.
047400     PERFORM 6100-PAGE-CHANGE-RTN THRU 6100-EXIT.
047500     MOVE SPACES TO WS-SAVE-CUSTOMER-ID.
047600     PERFORM 6200-PRINT-ONE-ORDER-RTN THRU 6200-EXIT
047700         VARYING WS-OT-IDX FROM 1 BY 1
047800         UNTIL WS-OT-IDX > WS-ORDER-COUNT.
047900     IF WS-SAVE-CUSTOMER-ID NOT = SPACES
048000         PERFORM 6300-PRINT-CUSTOMER-TOTAL-RTN THRU 6300-EXIT
048100     END-IF.
048200     PERFORM 6400-PRINT-GRAND-TOTAL-RTN THRU 6400-EXIT.
048300     CLOSE ORDER-REGISTER-REPORT.
048400 6000-EXIT.
048500     EXIT.
048600*-----------------------------------------------------------------
048700 6100-PAGE-CHANGE-RTN.
048800     ADD 1 TO WS-PAGE-COUNT.
048900     MOVE WS-RUN-DATE-DISPLAY TO RL-H1-RUN-DATE.
049000     MOVE WS-PAGE-COUNT       TO RL-H1-PAGE.
049100     WRITE RPT-LINE-OUT FROM RL-HEADING-1 AFTER ADVANCING PAGE.
049200     WRITE RPT-LINE-OUT FROM RL-HEADING-2 AFTER ADVANCING 2.
049300     MOVE ZERO TO WS-LINE-COUNT.
049400 6100-EXIT.
049500     EXIT.
049600*-----------------------------------------------------------------
049700 6200-PRINT-ONE-ORDER-RTN.
049800     IF WS-OT-DELETED (WS-OT-IDX)
049900         GO TO 6200-EXIT
050000     END-IF.
050100     IF WS-LINE-COUNT > 50
050200         PERFORM 6100-PAGE-CHANGE-RTN THRU 6100-EXIT
050300     END-IF.
050400     IF WS-OT-CUSTOMER-ID (WS-OT-IDX) NOT = WS-SAVE-CUSTOMER-ID
050500         IF WS-SAVE-CUSTOMER-ID NOT = SPACES
050600             PERFORM 6300-PRINT-CUSTOMER-TOTAL-RTN THRU 6300-EXIT
050700         END-IF
050800         MOVE WS-OT-CUSTOMER-ID (WS-OT-IDX) TO WS-SAVE-CUSTOMER-ID
050900         MOVE ZERO TO WS-CUST-ORDER-COUNT
051000         MOVE ZERO TO WS-CUST-TOTAL-AMOUNT
051100     END-IF.
051200     MOVE WS-OT-ORDER-ID (WS-OT-IDX)       TO RL-OL-ORDER-ID.
051300     MOVE WS-OT-CUSTOMER-ID (WS-OT-IDX)    TO RL-OL-CUSTOMER-ID.
051400     MOVE WS-OT-STATUS (WS-OT-IDX)         TO RL-OL-STATUS.
051500     MOVE WS-OT-PAYMENT-METHOD (WS-OT-IDX)
051600         TO RL-OL-PAYMENT-METHOD.
051700     WRITE RPT-LINE-OUT FROM RL-ORDER-LINE AFTER ADVANCING 2.
051800     ADD 1 TO WS-LINE-COUNT.
051900     PERFORM 6210-PRINT-ITEMS-RTN THRU 6210-EXIT
052000         VARYING WS-OI-IDX FROM 1 BY 1
052100         UNTIL WS-OI-IDX > WS-OT-ITEM-COUNT (WS-OT-IDX).
052200     MOVE WS-OT-TOTAL-AMOUNT (WS-OT-IDX) TO RL-OTL-AMOUNT.
052300     WRITE RPT-LINE-OUT FROM RL-ORDER-TOTAL-LINE
052400         AFTER ADVANCING 1.
052500     ADD 1 TO WS-LINE-COUNT.
052600     ADD 1 TO WS-ORDERS-PRINTED.
052700     ADD 1 TO WS-CUST-ORDER-COUNT.
052800     ADD WS-OT-TOTAL-AMOUNT (WS-OT-IDX) TO WS-CUST-TOTAL-AMOUNT.
052900     ADD WS-OT-TOTAL-AMOUNT (WS-OT-IDX) TO WS-GRAND-TOTAL-AMOUNT.
053000 6200-EXIT.
053100     EXIT.
053200*-----------------------------------------------------------------
053300 6210-PRINT-ITEMS-RTN.
053400     MOVE WS-OI-PRODUCT-ID (WS-OT-IDX, WS-OI-IDX)
053500         TO RL-IL-PRODUCT-ID.
053600     MOVE WS-OI-QUANTITY (WS-OT-IDX, WS-OI-IDX)
053700         TO RL-IL-QUANTITY.
053800     MOVE WS-OI-UNIT-PRICE (WS-OT-IDX, WS-OI-IDX)
053900         TO RL-IL-UNIT-PRICE.
054000     MOVE WS-OI-SUBTOTAL (WS-OT-IDX, WS-OI-IDX)
054100         TO RL-IL-SUBTOTAL.
054200     WRITE RPT-LINE-OUT FROM RL-ITEM-LINE AFTER ADVANCING 1.
054300     ADD 1 TO WS-LINE-COUNT.
054400 6210-EXIT.
054500     EXIT.
054600*-----------------------------------------------------------------
054700 6300-PRINT-CUSTOMER-TOTAL-RTN.
054800     MOVE WS-SAVE-CUSTOMER-ID    TO RL-CTL-CUSTOMER-ID.
054900     MOVE WS-CUST-ORDER-COUNT    TO RL-CTL-ORDER-COUNT.
055000     MOVE WS-CUST-TOTAL-AMOUNT   TO RL-CTL-AMOUNT.
055100     WRITE RPT-LINE-OUT FROM RL-CUSTOMER-TOTAL-LINE
055200         AFTER ADVANCING 2.
055300     ADD 1 TO WS-LINE-COUNT.
055400 6300-EXIT.
055500     EXIT.
055600*-----------------------------------------------------------------
055700 6400-PRINT-GRAND-TOTAL-RTN.
055800     MOVE WS-ORDERS-PRINTED      TO RL-GTL-ORDER-COUNT.
055900     MOVE WS-GRAND-TOTAL-AMOUNT  TO RL-GTL-AMOUNT.
056000     WRITE RPT-LINE-OUT FROM RL-GRAND-TOTAL-LINE
056100         AFTER ADVANCING 2.
056200     MOVE WS-MAINT-ACCEPTED-CT      TO RL-CL-MAINT-ACCEPTED.
056300     MOVE WS-MAINT-REJECTED-CT      TO RL-CL-MAINT-REJECTED.
056400     MOVE WS-INVENTORY-UPDATE-CT    TO RL-CL-INV-UPDATES.
056500     WRITE RPT-LINE-OUT FROM RL-COUNT-LINE AFTER ADVANCING 1.
056600 6400-EXIT.
056700     EXIT.
056800*-----------------------------------------------------------------
056900 7000-WRITE-OUTPUT-FILES-RTN.
057000     OPEN OUTPUT ORDER-OUTPUT ORDER-ITEM-OUTPUT
057100         PRODUCT-MASTER-OUT.
057200     PERFORM 7100-WRITE-ONE-ORDER-RTN THRU 7100-EXIT
057300         VARYING WS-OT-IDX FROM 1 BY 1
057400         UNTIL WS-OT-IDX > WS-ORDER-COUNT.
057500     PERFORM 7200-WRITE-ONE-PRODUCT-RTN THRU 7200-EXIT
057600         VARYING WS-PT-IDX FROM 1 BY 1
057700         UNTIL WS-PT-IDX > WS-PRODUCT-COUNT.
057800     CLOSE ORDER-OUTPUT ORDER-ITEM-OUTPUT PRODUCT-MASTER-OUT.
057900 7000-EXIT.
058000     EXIT.
058100*-----------------------------------------------------------------
058200 7100-WRITE-ONE-ORDER-RTN.
058300     IF WS-OT-DELETED (WS-OT-IDX)
058400         GO TO 7100-EXIT
058500     END-IF.
058600     MOVE WS-OT-ORDER-ID (WS-OT-IDX)       TO OO-ORDER-ID.
058700     MOVE WS-OT-CUSTOMER-ID (WS-OT-IDX)    TO OO-CUSTOMER-ID.
058800     MOVE WS-OT-ORDER-DATE (WS-OT-IDX)     TO OO-ORDER-DATE.
058900     MOVE WS-OT-STATUS (WS-OT-IDX)         TO OO-STATUS.
059000     MOVE WS-OT-PAYMENT-METHOD (WS-OT-IDX) TO OO-PAYMENT-METHOD.
059100     MOVE WS-OT-TOTAL-AMOUNT (WS-OT-IDX)   TO OO-TOTAL-AMOUNT.
059200     MOVE WS-OT-ITEM-COUNT (WS-OT-IDX)     TO OO-ITEM-COUNT.
059300     WRITE OO-ORDER-OUTPUT-FILE-RECORD
059400         FROM OO-ORDER-OUTPUT-RECORD.
059500     PERFORM 7110-WRITE-ORDER-ITEMS-RTN THRU 7110-EXIT
059600         VARYING WS-OI-IDX FROM 1 BY 1
059700         UNTIL WS-OI-IDX > WS-OT-ITEM-COUNT (WS-OT-IDX).
059800 7100-EXIT.
059900     EXIT.
060000*-----------------------------------------------------------------
060100 7110-WRITE-ORDER-ITEMS-RTN.
060200     MOVE WS-OT-ORDER-ID (WS-OT-IDX)               TO OI-ORDER-ID.
060300     MOVE WS-OI-PRODUCT-ID (WS-OT-IDX, WS-OI-IDX)
060400         TO OI-PRODUCT-ID.
060500     MOVE WS-OI-QUANTITY (WS-OT-IDX, WS-OI-IDX)    TO OI-QUANTITY.
060600     MOVE WS-OI-UNIT-PRICE (WS-OT-IDX, WS-OI-IDX)
060700         TO OI-UNIT-PRICE.
060800     MOVE WS-OI-SUBTOTAL (WS-OT-IDX, WS-OI-IDX)    TO OI-SUBTOTAL.
060900     WRITE OI-ORDER-ITEM-OUTPUT-FILE-RECORD
061000         FROM OI-ORDER-ITEM-OUTPUT-RECORD.
061100 7110-EXIT.
061200     EXIT.
061300*-----------------------------------------------------------------
061400 7200-WRITE-ONE-PRODUCT-RTN.
061500     MOVE WS-PT-PRODUCT-ID (WS-PT-IDX)    TO PM-PRODUCT-ID.
061600     MOVE WS-PT-TITLE (WS-PT-IDX)         TO PM-TITLE.
061700     MOVE WS-PT-UNIT-PRICE (WS-PT-IDX)    TO PM-UNIT-PRICE.
061800     MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)   TO PM-QTY-ON-HAND.
061900     MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)  TO PM-QTY-RESERVED.
062000     MOVE WS-RUN-DATE-YYMMDD
062100         TO PM-LAST-ACTIVITY-DATE.
062200     WRITE PM-PRODUCT-MASTER-OUT-RECORD
062300         FROM PM-PRODUCT-MASTER-RECORD.
062400 7200-EXIT.
062500     EXIT.
062600*-----------------------------------------------------------------
062700 9000-WRAP-UP-RTN.
062800     DISPLAY 'ORDBAT00 COMPLETE - ORDERS ' WS-ORDER-COUNT
062900             ' REJECTED ' WS-REJECTED-ORDER-CT.
063000 9000-EXIT.
063100     EXIT.
