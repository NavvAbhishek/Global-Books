000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.     CATSVC00.
000400 AUTHOR.         R. MERCER.
000500 INSTALLATION.   GLOBALBOOKS DATA CENTER.
000600 DATE-WRITTEN.   10/03/88.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    CATALOG PRICING AND INVENTORY SERVICE.  CALLED BY THE
001200*    NIGHTLY ORDER BATCH (ORDBAT00) TO:
001300*      - LOOK UP A PRODUCT AND QUOTE A PRICE (QUANTITY X PRICE)
001400*      - REPORT CURRENT ON-HAND / RESERVED QUANTITY
001500*      - APPLY A RESERVE, RELEASE OR DEDUCT AGAINST THE
001600*        IN-MEMORY PRODUCT TABLE THE CALLER PASSES IN
001700*
001800*    THE CALLER BUILDS CS-SERVICE-REQUEST (COPY CATLINK) AND
001900*    PASSES THE PRODUCT TABLE (COPY PRODTBL) BY REFERENCE; THIS
002000*    PROGRAM NEVER OPENS THE PRODUCT-MASTER FILE ITSELF.
002100*
002200*    MAINTENANCE HISTORY
002300*    YYMMDD  BY   TICKET    DESCRIPTION
002400*    881003  RWM  INITIAL   FIRST CUT - LOOKUP AND RESERVE ONLY
002500*    891204  RWM  CR-0075   ADDED INVENTORY-STATUS FUNCTION CODE
002600*    911003  RWM  CR-0091   ADDED RELEASE AND DEDUCT OPERATIONS
002700*    970214  LJT  CR-0340   ADDED PRICE-QUOTE FUNCTION CODE
002800*    981116  LJT  Y2K-014   REVIEWED - NO 2-DIGIT YEAR FIELDS
002900*    030822  CHW  CR-0887   TIGHTENED RELEASE-BELOW-ZERO CHECK
003000*    071129  CHW  CR-1410   DEDUCT NOW CAPS THE RESERVED-BALANCE
003100*                           WRITE-DOWN AT WHAT IS RESERVED
003200*    150616  DRP  CR-1788   MOVED SWITCHES AND PARA-NAME TO
003300*                           77-LEVEL PER SHOP STANDARD
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*    NO FILES - THIS PROGRAM WORKS ONLY ON THE PRODUCT TABLE
004500*    AND COMMAREA PASSED IN BY THE CALLER.
004600*****************************************************************
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000 77  WS-PARA-NAME                    PIC X(20) VALUE SPACES.
005100 77  WS-VALIDATION-SW                PIC X(01) VALUE 'N'.
005200     88  WS-REQUEST-VALID                     VALUE 'Y'.
005300     88  WS-REQUEST-INVALID                   VALUE 'N'.
005400 77  WS-PRODUCT-FOUND-SW             PIC X(01) VALUE 'N'.
005500     88  WS-PRODUCT-FOUND                     VALUE 'Y'.
005600 01  WS-MISC-FIELDS.
005700     05  WS-AVAILABLE-QTY            PIC S9(9) COMP VALUE 0.
005800     05  WS-DEDUCT-FROM-RESERVED     PIC 9(07) COMP VALUE 0.
005900     05  WS-RETURN-CODE-WORK         PIC X(02) VALUE '00'.
006000     05  WS-RETURN-CODE-NUMERIC REDEFINES
006100             WS-RETURN-CODE-WORK     PIC 99.
006200     05  WS-OPERATION-WORK           PIC X(08) VALUE SPACES.
006300     05  WS-OPERATION-WORK-R REDEFINES
006400             WS-OPERATION-WORK.
006500         10  WS-OPW-VERB             PIC X(07).
006600         10  WS-OPW-FILL             PIC X(01).
006700     05  WS-PRODUCT-ID-WORK          PIC X(10) VALUE SPACES.
006800     05  WS-PRODUCT-ID-WORK-R REDEFINES
006900             WS-PRODUCT-ID-WORK.
007000         10  WS-PIW-PREFIX           PIC X(03).
007100         10  WS-PIW-SUFFIX           PIC X(07).
007200     05  FILLER                      PIC X(05) VALUE SPACES.
007300
007400 LINKAGE SECTION.
007500 COPY CATLINK.
007600 COPY PRODTBL.
007700
007800 PROCEDURE DIVISION USING CS-SERVICE-REQUEST,
007900                          WS-PRODUCT-TABLE-CONTROL.
008000*-----------------------------------------------------------------
008100 0000-MAIN-RTN.
008200     MOVE '00' TO CS-RETURN-CODE.
008300     MOVE ZEROS TO CS-RETURN-UNIT-PRICE CS-RETURN-TOTAL
008400                   CS-RETURN-QTY-ON-HAND CS-RETURN-QTY-RESERVED.
008500     PERFORM 100-VALIDATE-REQUEST-RTN THRU 100-EXIT.
008600     IF WS-REQUEST-VALID
008700         PERFORM 200-LOOKUP-PRODUCT-RTN THRU 200-EXIT
008800         IF WS-PRODUCT-FOUND
008900             EVALUATE TRUE
009000                 WHEN CS-FN-PRICE-QUOTE
009100                     PERFORM 300-PRICE-QUOTE-RTN THRU 300-EXIT
009200                 WHEN CS-FN-INVENTORY-STATUS
009300                     PERFORM 400-INVENTORY-STATUS-RTN
009400                         THRU 400-EXIT
009500                 WHEN CS-FN-INVENTORY-UPDATE
009600                     PERFORM 500-INVENTORY-UPDATE-RTN
009700                         THRU 500-EXIT
009800             END-EVALUATE
009900         END-IF
010000     END-IF.
010100     GOBACK.
010200*-----------------------------------------------------------------
010300 100-VALIDATE-REQUEST-RTN.
010400     MOVE '100-VALIDATE-REQUEST-RTN' TO WS-PARA-NAME.
010500     SET WS-REQUEST-VALID TO TRUE.
010600     IF CS-PRODUCT-ID = SPACES OR LOW-VALUES
010700         SET WS-REQUEST-INVALID TO TRUE
010800         MOVE '10' TO CS-RETURN-CODE
010900         GO TO 100-EXIT
011000     END-IF.
011100     IF CS-FN-PRICE-QUOTE OR CS-FN-INVENTORY-UPDATE
011200         IF CS-QUANTITY NOT > 0
011300             SET WS-REQUEST-INVALID TO TRUE
011400             MOVE '10' TO CS-RETURN-CODE
011500             GO TO 100-EXIT
011600         END-IF
011700     END-IF.
011800     IF CS-FN-INVENTORY-UPDATE
011900         IF CS-OPERATION NOT = 'RESERVE ' AND
012000            CS-OPERATION NOT = 'RELEASE ' AND
012100            CS-OPERATION NOT = 'DEDUCT  '
012200             SET WS-REQUEST-INVALID TO TRUE
012300             MOVE '10' TO CS-RETURN-CODE
012400         END-IF
012500     END-IF.
012600 100-EXIT.
012700     EXIT.
012800*-----------------------------------------------------------------
012900 200-LOOKUP-PRODUCT-RTN.
013000     MOVE '200-LOOKUP-PRODUCT-RTN' TO WS-PARA-NAME.
013100     SET WS-PRODUCT-FOUND TO FALSE.
013200     SET WS-PT-IDX TO 1.
013300     SEARCH ALL WS-PRODUCT-ENTRY
013400         AT END
013500             MOVE 'N' TO WS-PRODUCT-FOUND-SW
013600             MOVE '20' TO CS-RETURN-CODE
013700         WHEN WS-PT-PRODUCT-ID (WS-PT-IDX) = CS-PRODUCT-ID
013800             SET WS-PRODUCT-FOUND TO TRUE
013900     END-SEARCH.
014000 200-EXIT.
014100     EXIT.
014200*-----------------------------------------------------------------
014300 300-PRICE-QUOTE-RTN.
014400     MOVE '300-PRICE-QUOTE-RTN' TO WS-PARA-NAME.
014500     MOVE WS-PT-UNIT-PRICE (WS-PT-IDX) TO CS-RETURN-UNIT-PRICE.
014600     COMPUTE CS-RETURN-TOTAL ROUNDED =
014700             WS-PT-UNIT-PRICE (WS-PT-IDX) * CS-QUANTITY.
014800 300-EXIT.
014900     EXIT.
015000*-----------------------------------------------------------------
015100 400-INVENTORY-STATUS-RTN.
015200     MOVE '400-INVENTORY-STATUS-RTN' TO WS-PARA-NAME.
015300     MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)  TO CS-RETURN-QTY-ON-HAND.
015400     MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)
015500         TO CS-RETURN-QTY-RESERVED.
015600 400-EXIT.
015700     EXIT.
015800*-----------------------------------------------------------------
015900 500-INVENTORY-UPDATE-RTN.
016000     MOVE '500-INVENTORY-UPDATE-RTN' TO WS-PARA-NAME.
016100     EVALUATE TRUE
016200         WHEN CS-OPERATION = 'RESERVE '
016300             PERFORM 510-RESERVE-RTN THRU 510-EXIT
016400         WHEN CS-OPERATION = 'RELEASE '
016500             PERFORM 520-RELEASE-RTN THRU 520-EXIT
016600         WHEN CS-OPERATION = 'DEDUCT  '
016700             PERFORM 530-DEDUCT-RTN THRU 530-EXIT
016800     END-EVALUATE.
016900 500-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------
017200 510-RESERVE-RTN.
017300*    RESERVE FAILS IF THE QUANTITY REQUESTED EXCEEDS WHAT IS
017400*    STILL UNRESERVED (ON-HAND MINUS ALREADY-RESERVED).
017500     COMPUTE WS-AVAILABLE-QTY =
017600             WS-PT-QTY-ON-HAND (WS-PT-IDX) -
017700             WS-PT-QTY-RESERVED (WS-PT-IDX).
017800     IF CS-QUANTITY > WS-AVAILABLE-QTY
017900         MOVE '30' TO CS-RETURN-CODE
018000     ELSE
018100         ADD CS-QUANTITY TO WS-PT-QTY-RESERVED (WS-PT-IDX)
018200         MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)
018300                                   TO CS-RETURN-QTY-ON-HAND
018400         MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)
018500                                   TO CS-RETURN-QTY-RESERVED
018600     END-IF.
018700 510-EXIT.
018800     EXIT.
018900*-----------------------------------------------------------------
019000 520-RELEASE-RTN.
019100*    RELEASE FAILS IF MORE IS BEING RELEASED THAN IS RESERVED;
019200*    THE BALANCE MAY NEVER GO BELOW ZERO.
019300     IF CS-QUANTITY > WS-PT-QTY-RESERVED (WS-PT-IDX)
019400         MOVE '30' TO CS-RETURN-CODE
019500     ELSE
019600         SUBTRACT CS-QUANTITY FROM WS-PT-QTY-RESERVED (WS-PT-IDX)
019700         MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)
019800                                   TO CS-RETURN-QTY-ON-HAND
019900         MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)
020000                                   TO CS-RETURN-QTY-RESERVED
020100     END-IF.
020200 520-EXIT.
020300     EXIT.
020400*-----------------------------------------------------------------
020500 530-DEDUCT-RTN.
020600*    DEDUCT FAILS IF MORE IS BEING SHIPPED THAN IS ON-HAND.
020700*    ANY PORTION OF THE QUANTITY THAT WAS RESERVED COMES OFF
020800*    THE RESERVED BALANCE TOO, CAPPED AT WHAT IS RESERVED.
020900     IF CS-QUANTITY > WS-PT-QTY-ON-HAND (WS-PT-IDX)
021000         MOVE '30' TO CS-RETURN-CODE
021100     ELSE
021200         IF CS-QUANTITY > WS-PT-QTY-RESERVED (WS-PT-IDX)
021300             MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)
021400                                       TO WS-DEDUCT-FROM-RESERVED
021500         ELSE
021600             MOVE CS-QUANTITY TO WS-DEDUCT-FROM-RESERVED
021700         END-IF
021800         SUBTRACT CS-QUANTITY FROM WS-PT-QTY-ON-HAND (WS-PT-IDX)
021900         SUBTRACT WS-DEDUCT-FROM-RESERVED
022000                 FROM WS-PT-QTY-RESERVED (WS-PT-IDX)
022100         MOVE WS-PT-QTY-ON-HAND (WS-PT-IDX)
022200                                   TO CS-RETURN-QTY-ON-HAND
022300         MOVE WS-PT-QTY-RESERVED (WS-PT-IDX)
022400                                   TO CS-RETURN-QTY-RESERVED
022500     END-IF.
022600 530-EXIT.
022700     EXIT.
